000100      IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             PROGUSU.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           18/09/1988.
000700 DATE-COMPILED.                          18/09/1988.
000800 SECURITY.                               CONFIDENCIAL - USO
000900                                         INTERNO FOURSYS.
001000*=================================================================
001100*    EMPRESA... :  FOURSYS                                      *
001200*=================================================================
001300*    PROGRAMA....: PROGUSU                                      *
001400*    PROGRAMADOR.: MATHEUS H. MEDEIROS                          *
001500*    ANALISTA....: IVAN SANCHES                                 *
001600*    CONSULTORIA.: FOURSYS                                      *
001700*    DATA....... : 18/09/1988                                   *
001800*-----------------------------------------------------------------
001900*    OBJETIVO.... : LOTE NOTURNO DE CADASTRO E AUTENTICACAO DE   *
002000*                   USUARIOS DO SISTEMA DE LANCAMENTOS. LE AS    *
002100*                   TRANSACOES DE CADASTRO (TIPO 'C') E DE LOGIN *
002200*                   (TIPO 'L') E CONFERE CONTRA O MESTRE DE      *
002300*                   USUARIOS, CARREGADO EM TABELA NO INICIO DO   *
002400*                   PROCESSAMENTO.                               *
002500*                                                                *
002600*    OBSERVACOES. : O MESTRE DE USUARIOS E SEQUENCIAL - NAO HA   *
002700*                   VSAM NESTE LOTE. A ATUALIZACAO E FEITA POR   *
002800*                   GERACAO DE MESTRE NOVO (ENTRADA + SAIDA).    *
002900*=================================================================
003000*    ARQUIVOS.... : I/O         BOOK'S                          *
003100*     USUARIO-MASTER-ENT    I       #BOOKUSU                    *
003200*     USUARIO-TRANS         I       #BOOKUSUT                   *
003300*     USUARIO-MASTER-SAI    O       (VER 0000-PRINCIPAL)        *
003400*     USUARIO-SAIDA         O       (VER 0000-PRINCIPAL)        *
003500*     USUARIO-REJEITOS      O       #BOOKUSUT                   *
003600*=================================================================
003700*    MODULOS..... : NENHUM                                      *
003800*=================================================================
003900*                          ALTERACOES                            *
004000*-----------------------------------------------------------------
004100*    ALT1 -    PROGRAMADOR: MATHEUS H. MEDEIROS
004200*             ANALISTA   : IVAN SANCHES
004300*             DATA.......: 18/09/1988
004400*             OBJETIVO...: CRIACAO DO PROGRAMA - CHAMADO 88-0147.
004500*    ALT2 -    PROGRAMADOR: I.SANCHES
004600*             DATA.......: 03/05/1990
004700*             OBJETIVO...: INCLUIDA CONTAGEM SEPARADA CADASTRO E
004800*                          LOGINS NA ESTATISTICA FINAL.
004900*                          CHAMADO 90-0092.
005000*    ALT3 -    PROGRAMADOR: M.H.MEDEIROS
005100*             DATA.......: 14/02/1992
005200*             OBJETIVO...: CORRIGIDA COMPARACAO SENHA QUE PASSOU
005300*                          A SER CASE-SENSITIVE. CHAMADO 92-0033.
005400*    ALT4 -    PROGRAMADOR: R.ALMEIDA
005500*             DATA.......: 09/11/1995
005600*             OBJETIVO...: AMPLIADO CAMPO DE NOME DE 40 PARA 100
005700*                          POSICOES. CHAMADO 95-0201.
005800*    ALT5 -    PROGRAMADOR: I.SANCHES
005900*             DATA.......: 30/11/1998
006000*             OBJETIVO...: VIRADA DO ANO 2000 - REVISADOS CAMPOS
006100*                          DE DATA DO PROGRAMA. CHAMADO 98-0410.
006200*    ALT6 -    PROGRAMADOR: I.SANCHES
006300*             DATA.......: 04/02/1999
006400*             OBJETIVO...: SUBSTITUIDO #BOOKERRO PELO BOOK PADRAO
006500*                          #BOOKERR (AJUSTE GERAL DA VIRADA DO ANO
006600*                          2000). CHAMADO 99-0231.
006700*    ALT7 -    PROGRAMADOR: J.CARDOSO
006800*             DATA.......: 17/08/2003
006900*             OBJETIVO...: INCLUIDO O ARQUIVO USUARIO-SAIDA PARA
007000*                          ECOAR O REG. AUTENTICADO C/ SUCESSO.
007100*                          CHAMADO 03-0512.
007110*    ALT8 -    PROGRAMADOR: L.FONSECA
007111*             DATA.......: 22/04/2004
007112*             OBJETIVO...: CORRIGIDA A CARGA DO MESTRE - NAO
007113*                          SEMEAVA WRK-PROXIMO-ID COM O ULTIMO ID
007114*                          JA CADASTRADO, PROVOCANDO CHOQUE DE ID
007115*                          EM LOTE COM MESTRE NAO-VAZIO. CHAMADO
007116*                          04-0077.
007117*    ALT9 -    PROGRAMADOR: L.FONSECA
007118*             DATA.......: 06/05/2004
007119*             OBJETIVO...: RETIRADO O CAMPO TAB-USU-SITUACAO DA
007120*                          TABELA MESTRE - NAO FAZIA PARTE DO
007121*                          LAYOUT DO CADASTRO E O READ INTO TRUN
007122*                          CAVA O GRUPO, TRAZENDO LIXO DO FILLER
007123*                          DO MESTRE EM VEZ DO VALOR "A" PREVISTO
007124*                          NO 88-NIVEL. CHAMADO 04-0081.
007125*    ALT10 -   PROGRAMADOR: L.FONSECA
007126*             DATA.......: 06/05/2004
007127*             OBJETIVO...: AMPLIADO REJ-USU-MOTIVO P/ 50 POS - MSG
007128*                          DE VALIDAR-EMAIL COM TRUNCAMENTO, CHAM
007129*                          ADO 04-0083.
007130*    ALT11 -   PROGRAMADOR: L.FONSECA
007131*             DATA.......: 18/05/2004
007132*             OBJETIVO...: CORRIGIDA A MENSAGEM DE VALIDAR-EMAIL
007133*                          QUE ESTAVA SEM O "UM" - TEXTO DA REGRA
007134*                          NAO BATIA COM A ESPECIFICACAO. CHAMADO
007135*                          04-0085.
007140*    ALT12 -   PROGRAMADOR: L.FONSECA
007150*             DATA.......: 19/05/2004
007160*             OBJETIVO...: WRK-DATA-EXECUCAO ESTAVA DECLARADA E
007170*                          NUNCA USADA (COPIA DO PROGLAN) - AGORA
007180*                          CALCULADA EM 0102-DATA-SISTEMA E EXIBI
007190*                          DA NO RODAPE DA ESTATISTICA. CHAMADO
007195*                          04-0086.
007200*=================================================================
007300 ENVIRONMENT                             DIVISION.
007400*=================================================================
007500 CONFIGURATION                           SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*-----------------------------------------------------------------
007900 INPUT-OUTPUT                            SECTION.
008000 FILE-CONTROL.
008100     SELECT USUARIO-MASTER-ENT ASSIGN TO USUMSENT
008200         FILE STATUS IS FS-USUARIO-MASTER-ENT.
008300     SELECT USUARIO-TRANS      ASSIGN TO USUTRANS
008400         FILE STATUS IS FS-USUARIO-TRANS.
008500     SELECT USUARIO-MASTER-SAI ASSIGN TO USUMSSAI
008600         FILE STATUS IS FS-USUARIO-MASTER-SAI.
008700     SELECT USUARIO-SAIDA      ASSIGN TO USUSAIDA
008800         FILE STATUS IS FS-USUARIO-SAIDA.
008900     SELECT USUARIO-REJEITOS   ASSIGN TO USUREJEI
009000         FILE STATUS IS FS-USUARIO-REJEITOS.
009100*=================================================================
009200 DATA                                    DIVISION.
009300*=================================================================
009400 FILE                                    SECTION.
009500*-----------------------------------------------------------------
009600*     INPUT  -  MESTRE DE USUARIOS (GERACAO ANTERIOR)
009700*                               LRECL = 274
009800*-----------------------------------------------------------------
009900 FD  USUARIO-MASTER-ENT.
010000 COPY "#BOOKUSU".
010100*-----------------------------------------------------------------
010200*     INPUT  -  TRANSACOES DE CADASTRO/LOGIN
010300*                               LRECL = 274
010400*-----------------------------------------------------------------
010500 FD  USUARIO-TRANS.
010600 01  REG-USUARIO-TRANS-FD             PIC X(274).
010700*-----------------------------------------------------------------
010800*     OUTPUT -  MESTRE DE USUARIOS (GERACAO NOVA)
010900*                               LRECL = 274
011000*-----------------------------------------------------------------
011100 FD  USUARIO-MASTER-SAI.
011200 01  REG-USUARIO-MASTER-SAI.
011300     05 MSA-ID                       PIC 9(009).
011400     05 MSA-NOME                     PIC X(100).
011500     05 MSA-EMAIL                    PIC X(100).
011600     05 MSA-SENHA                    PIC X(060).
011700     05 FILLER                       PIC X(005).
011800*-----------------------------------------------------------------
011900*     OUTPUT -  ECO DO USUARIO AUTENTICADO COM SUCESSO
012000*                               LRECL = 274
012100*-----------------------------------------------------------------
012200 FD  USUARIO-SAIDA.
012300 01  REG-USUARIO-SAIDA.
012400     05 SAI-ID                       PIC 9(009).
012500     05 SAI-NOME                     PIC X(100).
012600     05 SAI-EMAIL                    PIC X(100).
012700     05 SAI-SENHA                    PIC X(060).
012800     05 FILLER                       PIC X(005).
012900*-----------------------------------------------------------------
013000*     OUTPUT -  TRANSACOES REJEITADAS + MOTIVO
013100*                               LRECL = 324
013200*-----------------------------------------------------------------
013300 FD  USUARIO-REJEITOS.
013400 01  REG-USUARIO-REJEITOS.
013500     05 REJ-USU-TRANS                PIC X(274).
013600     05 REJ-USU-MOTIVO               PIC X(050).
013700*=================================================================
013800 WORKING-STORAGE                         SECTION.
013900*-----------------------------------------------------------------
014000 01  FILLER                      PIC X(050)          VALUE
014100     "========== VARIAVEIS DE STATUS ==========".
014200*-----------------------------------------------------------------
014300 77  FS-USUARIO-MASTER-ENT       PIC X(002)          VALUE ZEROS.
014400 77  FS-USUARIO-TRANS            PIC X(002)          VALUE ZEROS.
014500 77  FS-USUARIO-MASTER-SAI       PIC X(002)          VALUE ZEROS.
014600 77  FS-USUARIO-SAIDA            PIC X(002)          VALUE ZEROS.
014700 77  FS-USUARIO-REJEITOS         PIC X(002)          VALUE ZEROS.
014800*-----------------------------------------------------------------
014900 01  FILLER                      PIC X(050)          VALUE
015000     "========== TABELA MESTRE DE USUARIOS ==========".
015100*-----------------------------------------------------------------
015200 01  TAB-USUARIO-CONTROLE.
015300     05 TAB-USUARIO-QTDE         PIC 9(005)    COMP  VALUE ZEROS.
015400 01  TAB-USUARIO.
015500     05 TAB-USUARIO-OCR OCCURS 9999 TIMES
015600                        INDEXED BY TAB-USUARIO-IDX.
015700        10 TAB-USU-ID            PIC 9(009)          VALUE ZEROS.
015800        10 TAB-USU-ID-ALFA REDEFINES TAB-USU-ID
015900                                  PIC X(009).
016000        10 TAB-USU-NOME          PIC X(100)          VALUE SPACES.
016100        10 TAB-USU-EMAIL         PIC X(100)          VALUE SPACES.
016200        10 TAB-USU-SENHA         PIC X(060)          VALUE SPACES.
016300        10 TAB-USU-SENHA-R REDEFINES TAB-USU-SENHA.
016400            15 TAB-USU-SENHA-PARTE PIC X(010) OCCURS 6 TIMES.
016700*-----------------------------------------------------------------
016800 01  FILLER                      PIC X(050)          VALUE
016900     "========== VARIAVEIS ACUMULADORAS ==========".
017000*-----------------------------------------------------------------
017100 01  ACU-LIDOS-TRANS             PIC 9(005)    COMP-3 VALUE ZEROS.
017200 01  ACU-CADASTROS-ACEITOS       PIC 9(005)    COMP-3 VALUE ZEROS.
017300 01  ACU-LOGINS-ACEITOS          PIC 9(005)    COMP-3 VALUE ZEROS.
017400 01  ACU-REJEITADOS              PIC 9(005)    COMP-3 VALUE ZEROS.
017500*-----------------------------------------------------------------
017600 01  FILLER                      PIC X(050)          VALUE
017700     "========== VARIAVEIS DE APOIO ==========".
017800*-----------------------------------------------------------------
017900 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
018000 77  WRK-ACHOU                   PIC X(001)          VALUE SPACES.
018100 01  WRK-PROXIMO-ID               PIC 9(009) COMP-3   VALUE ZEROS.
018120 01  WRK-DATA-SISTEMA            PIC 9(006)          VALUE ZEROS.
018140 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
018150     05 WRK-DATA-SIS-AA          PIC 9(002).
018160     05 WRK-DATA-SIS-MM          PIC 9(002).
018170     05 WRK-DATA-SIS-DD          PIC 9(002).
018180 01  WRK-DATA-SIS-SECULO         PIC 9(002)          VALUE ZEROS.
018200 01  WRK-DATA-EXECUCAO           PIC 9(008)          VALUE ZEROS.
018300 01  WRK-DATA-EXECUCAO-R REDEFINES WRK-DATA-EXECUCAO.
018400     05 WRK-DATA-EXEC-ANO        PIC 9(004).
018500     05 WRK-DATA-EXEC-MES        PIC 9(002).
018600     05 WRK-DATA-EXEC-DIA        PIC 9(002).
018700*-----------------------------------------------------------------
018800 01  FILLER                      PIC X(050)          VALUE
018900     "========== BOOK'S ==========".
019000*-----------------------------------------------------------------
019100 COPY "#BOOKUSUT"
019200     REPLACING REG-USUARIO-TRANS BY REG-USUARIO-TRANS-WRK.
019300 COPY "#BOOKERR".
019400*=================================================================
019500 PROCEDURE                               DIVISION.
019600*=================================================================
019700 0000-PRINCIPAL                          SECTION.
019800*-----------------------------------------------------------------
019900
020000     PERFORM 0100-INICIAR.
020100     PERFORM 0200-PROCESSAR UNTIL FS-USUARIO-TRANS
020200         NOT EQUAL '00'.
020300     PERFORM 0300-FINALIZAR.
020400     GOBACK.
020500
020600 0000-PRINCIPAL-FIM.                     EXIT.
020700*-----------------------------------------------------------------
020800 0100-INICIAR                            SECTION.
020820*-----------------------------------------------------------------
020840
020860     OPEN INPUT  USUARIO-MASTER-ENT
020880               USUARIO-TRANS
020900          OUTPUT USUARIO-MASTER-SAI
020920               USUARIO-SAIDA
020940               USUARIO-REJEITOS.
020960     PERFORM 0102-DATA-SISTEMA.
020980     PERFORM 0105-CARREGA-MASTER.
021000     PERFORM 0110-LEITURA-TRANS.
021020
021040 0100-INICIAR-FIM.                       EXIT.
021060*-----------------------------------------------------------------
021080 0102-DATA-SISTEMA                       SECTION.
021100*-----------------------------------------------------------------
021120*    MONTA A DATA DE EXECUCAO COM 4 POSICOES DE ANO - JANELA DO
021140*    SECULO AJUSTADA NA VIRADA DO ANO 2000. VALOR EXIBIDO NO
021160*    RODAPE DA ESTATISTICA (ALT12).
021180*-----------------------------------------------------------------
021200
021220     ACCEPT WRK-DATA-SISTEMA      FROM DATE.
021240     IF WRK-DATA-SIS-AA            LESS 50
021260         MOVE 20                  TO WRK-DATA-SIS-SECULO
021280     ELSE
021300         MOVE 19                  TO WRK-DATA-SIS-SECULO
021320     END-IF.
021340     COMPUTE WRK-DATA-EXEC-ANO =
021360         (WRK-DATA-SIS-SECULO * 100) + WRK-DATA-SIS-AA.
021380     MOVE WRK-DATA-SIS-MM         TO WRK-DATA-EXEC-MES.
021400     MOVE WRK-DATA-SIS-DD         TO WRK-DATA-EXEC-DIA.
021420
021440 0102-DATA-SISTEMA-FIM.                  EXIT.
021460*-----------------------------------------------------------------
021480 0105-CARREGA-MASTER                     SECTION.
021500*-----------------------------------------------------------------
021520*    CARREGA O MESTRE INTEIRO EM TABELA - NAO HA INDEXACAO
021540*    VSAM NESTE LOTE, A PROCURA E SEQUENCIAL NA TABELA.
021560*-----------------------------------------------------------------
021580
021600     IF FS-USUARIO-MASTER-ENT         NOT EQUAL '00'
021620         MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
021640         MOVE FS-USUARIO-MASTER-ENT   TO WRK-STATUS-ERRO
021660         MOVE '0105-MASTER-ENT'       TO WRK-AREA-ERRO
021680         PERFORM 9999-TRATA-ERRO
021700     END-IF.
021720
021740 0106-LEITURA-MASTER.
021760
021780     ADD 1 TO TAB-USUARIO-QTDE.
021800     SET TAB-USUARIO-IDX TO TAB-USUARIO-QTDE.
021820     READ USUARIO-MASTER-ENT
021840         INTO TAB-USUARIO-OCR (TAB-USUARIO-IDX).
021860     IF FS-USUARIO-MASTER-ENT         EQUAL '00'
021880         GO TO 0106-LEITURA-MASTER
021900     END-IF.
021920     SUBTRACT 1 FROM TAB-USUARIO-QTDE.
021940     IF FS-USUARIO-MASTER-ENT         NOT EQUAL '10'
021960         MOVE WRK-ERRO-LEITURA        TO WRK-DESCRICAO-ERRO
021980         MOVE FS-USUARIO-MASTER-ENT    TO WRK-STATUS-ERRO
022000         MOVE '0106-MASTER-ENT'        TO WRK-AREA-ERRO
022020         PERFORM 9999-TRATA-ERRO
022040     END-IF.
022060*    SEMEIA WRK-PROXIMO-ID COM O ULTIMO ID DO MESTRE CARREGADO -
022080*    EVITA CHOQUE DE ID EM LOTE COM MESTRE NAO-VAZIO (ALT8).
022100     IF TAB-USUARIO-QTDE               GREATER ZERO
022120         MOVE TAB-USU-ID (TAB-USUARIO-QTDE) TO WRK-PROXIMO-ID
022140     END-IF.
022160
022180 0105-CARREGA-MASTER-FIM.                EXIT.
022200*-----------------------------------------------------------------
025300 0110-LEITURA-TRANS                      SECTION.
025400*-----------------------------------------------------------------
025500
025600     READ USUARIO-TRANS INTO REG-USUARIO-TRANS-WRK.
025700     IF FS-USUARIO-TRANS              EQUAL '00'
025800      OR FS-USUARIO-TRANS              EQUAL '10'
025900         CONTINUE
026000     ELSE
026100         MOVE WRK-ERRO-LEITURA        TO WRK-DESCRICAO-ERRO
026200         MOVE FS-USUARIO-TRANS         TO WRK-STATUS-ERRO
026300         MOVE '0110-LEITURA-TRANS'     TO WRK-AREA-ERRO
026400         PERFORM 9999-TRATA-ERRO
026500     END-IF.
026600
026700 0110-LEITURA-TRANS-FIM.                 EXIT.
026800*-----------------------------------------------------------------
026900 0200-PROCESSAR                          SECTION.
027000*-----------------------------------------------------------------
027100
027200     ADD 1 TO ACU-LIDOS-TRANS.
027300     EVALUATE TRUE
027400         WHEN UST-E-CADASTRO
027500             PERFORM 0220-CADASTRA-USUARIO
027600         WHEN UST-E-LOGIN
027700             PERFORM 0230-AUTENTICA-USUARIO
027800         WHEN OTHER
027900             MOVE "TIPO DE TRANSACAO DESCONHECIDO"
028000                 TO REJ-USU-MOTIVO
028100             PERFORM 0240-REJEITA
028200     END-EVALUATE.
028300     PERFORM 0110-LEITURA-TRANS.
028400
028500 0200-PROCESSAR-FIM.                     EXIT.
028600*-----------------------------------------------------------------
028700 0220-CADASTRA-USUARIO                   SECTION.
028800*-----------------------------------------------------------------
028900*    REGRA SALVAR-USUARIO / VALIDAR-EMAIL DO SERVICO DE USUARIOS.
029000*-----------------------------------------------------------------
029100
029200     PERFORM 0400-VALIDAR-EMAIL.
029300     IF WRK-PASSOU                    EQUAL "S"
029400         ADD 1 TO TAB-USUARIO-QTDE
029500         SET TAB-USUARIO-IDX          TO TAB-USUARIO-QTDE
029600         ADD 1 TO WRK-PROXIMO-ID
029700         MOVE WRK-PROXIMO-ID TO TAB-USU-ID    (TAB-USUARIO-IDX)
029800         MOVE UST-NOME       TO TAB-USU-NOME  (TAB-USUARIO-IDX)
029900         MOVE UST-EMAIL      TO TAB-USU-EMAIL (TAB-USUARIO-IDX)
030000         MOVE UST-SENHA      TO TAB-USU-SENHA (TAB-USUARIO-IDX)
030100         ADD 1 TO ACU-CADASTROS-ACEITOS
030200     ELSE
030300         MOVE "JA EXISTE UM USUARIO CADASTRADO COM ESSE EMAIL."
030400             TO REJ-USU-MOTIVO
030500         PERFORM 0240-REJEITA
030600     END-IF.
030700
030800 0220-CADASTRA-USUARIO-FIM.              EXIT.
030900*-----------------------------------------------------------------
031000 0230-AUTENTICA-USUARIO                  SECTION.
031100*-----------------------------------------------------------------
031200*    REGRA AUTENTICAR DO SERVICO DE USUARIOS.
031300*-----------------------------------------------------------------
031400
031500     PERFORM 0420-PROCURA-EMAIL.
031600     IF WRK-ACHOU                     EQUAL "N"
031700         MOVE "USUARIO NAO ENCONTRADO PARA O EMAIL INFORMADO!!"
031800             TO REJ-USU-MOTIVO
031900         PERFORM 0240-REJEITA
032000     ELSE
032100         IF TAB-USU-SENHA (TAB-USUARIO-IDX) EQUAL UST-SENHA
032200             MOVE TAB-USU-ID    (TAB-USUARIO-IDX) TO SAI-ID
032300             MOVE TAB-USU-NOME  (TAB-USUARIO-IDX) TO SAI-NOME
032400             MOVE TAB-USU-EMAIL (TAB-USUARIO-IDX) TO SAI-EMAIL
032500             MOVE TAB-USU-SENHA (TAB-USUARIO-IDX) TO SAI-SENHA
032600             WRITE REG-USUARIO-SAIDA
032620             IF FS-USUARIO-SAIDA       NOT EQUAL '00'
032640                 MOVE WRK-NAO-GRAVOU    TO WRK-DESCRICAO-ERRO
032650                 MOVE FS-USUARIO-SAIDA   TO WRK-STATUS-ERRO
032660                 MOVE '0230-AUTENTICA'   TO WRK-AREA-ERRO
032670                 PERFORM 9999-TRATA-ERRO
032680             END-IF
032700             ADD 1 TO ACU-LOGINS-ACEITOS
032800         ELSE
032900             MOVE "SENHA INVALIDA!!"   TO REJ-USU-MOTIVO
033000             PERFORM 0240-REJEITA
033100         END-IF
033200     END-IF.
033300
033400 0230-AUTENTICA-USUARIO-FIM.             EXIT.
033500*-----------------------------------------------------------------
033600 0240-REJEITA                            SECTION.
033700*-----------------------------------------------------------------
033800
033900     MOVE REG-USUARIO-TRANS-WRK        TO REJ-USU-TRANS.
034000     WRITE REG-USUARIO-REJEITOS.
034100     IF FS-USUARIO-REJEITOS            NOT EQUAL '00'
034200         MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
034300         MOVE FS-USUARIO-REJEITOS       TO WRK-STATUS-ERRO
034400         MOVE '0240-REJEITA'            TO WRK-AREA-ERRO
034500         PERFORM 9999-TRATA-ERRO
034600     END-IF.
034700     ADD 1 TO ACU-REJEITADOS.
034800
034900 0240-REJEITA-FIM.                       EXIT.
035000*-----------------------------------------------------------------
035100 0400-VALIDAR-EMAIL                      SECTION.
035200*-----------------------------------------------------------------
035300*    REGRA VALIDAR-EMAIL - CONFERE SE O EMAIL DA TRANSACAO DE
035400*    CADASTRO JA EXISTE NA TABELA MESTRE.
035500*-----------------------------------------------------------------
035600
035700     MOVE "N"                         TO WRK-PASSOU.
035800     PERFORM 0410-PROCURA-POR-EMAIL.
035900     IF WRK-ACHOU                     EQUAL "N"
036000         MOVE "S"                     TO WRK-PASSOU
036100     END-IF.
036200
036300 0400-VALIDAR-EMAIL-FIM.                 EXIT.
036400*-----------------------------------------------------------------
036500 0410-PROCURA-POR-EMAIL                  SECTION.
036600*-----------------------------------------------------------------
036700
036800     MOVE "N"                         TO WRK-ACHOU.
036900     SET TAB-USUARIO-IDX               TO 1.
037000     IF TAB-USUARIO-QTDE               GREATER ZERO
037100         PERFORM 0415-COMPARA-EMAIL
037200             UNTIL TAB-USUARIO-IDX      GREATER TAB-USUARIO-QTDE
037300                OR WRK-ACHOU            EQUAL "S"
037400     END-IF.
037500
037600 0410-PROCURA-POR-EMAIL-FIM.             EXIT.
037700*-----------------------------------------------------------------
037800 0415-COMPARA-EMAIL                      SECTION.
037900*-----------------------------------------------------------------
038000
038100     IF TAB-USU-EMAIL (TAB-USUARIO-IDX) EQUAL UST-EMAIL
038200         MOVE "S"                     TO WRK-ACHOU
038300     ELSE
038400         SET TAB-USUARIO-IDX UP BY 1
038500     END-IF.
038600
038700 0415-COMPARA-EMAIL-FIM.                 EXIT.
038800*-----------------------------------------------------------------
038900 0420-PROCURA-EMAIL                      SECTION.
039000*-----------------------------------------------------------------
039100
039200     PERFORM 0410-PROCURA-POR-EMAIL.
039300
039400 0420-PROCURA-EMAIL-FIM.                 EXIT.
039500*-----------------------------------------------------------------
039600 0300-FINALIZAR                          SECTION.
039700*-----------------------------------------------------------------
039800
039900     SET TAB-USUARIO-IDX TO 1.
040000     PERFORM 0310-GRAVA-MASTER-NOVO
040100         UNTIL TAB-USUARIO-IDX GREATER TAB-USUARIO-QTDE.
040200     PERFORM 0600-ESTATISTICA.
040300     CLOSE USUARIO-MASTER-ENT
040400           USUARIO-TRANS
040500           USUARIO-MASTER-SAI
040600           USUARIO-SAIDA
040700           USUARIO-REJEITOS.
040800
040900 0300-FINALIZAR-FIM.                     EXIT.
041000*-----------------------------------------------------------------
041100 0310-GRAVA-MASTER-NOVO                  SECTION.
041200*-----------------------------------------------------------------
041300*    REESCREVE A TABELA INTEIRA NO MESTRE NOVO - GERACAO NOVA DE
041400*    MESTRE, COMO DE COSTUME NESTE LOTE.
041500*-----------------------------------------------------------------
041600
041700     MOVE TAB-USU-ID    (TAB-USUARIO-IDX) TO MSA-ID.
041800     MOVE TAB-USU-NOME  (TAB-USUARIO-IDX) TO MSA-NOME.
041900     MOVE TAB-USU-EMAIL (TAB-USUARIO-IDX) TO MSA-EMAIL.
042000     MOVE TAB-USU-SENHA (TAB-USUARIO-IDX) TO MSA-SENHA.
042100     WRITE REG-USUARIO-MASTER-SAI.
042120     IF FS-USUARIO-MASTER-SAI          NOT EQUAL '00'
042140         MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
042150         MOVE FS-USUARIO-MASTER-SAI     TO WRK-STATUS-ERRO
042160         MOVE '0310-GRAVA-MASTER'       TO WRK-AREA-ERRO
042170         PERFORM 9999-TRATA-ERRO
042180     END-IF.
042200     SET TAB-USUARIO-IDX UP BY 1.
042300
042400 0310-GRAVA-MASTER-NOVO-FIM.             EXIT.
042500*-----------------------------------------------------------------
042600 0600-ESTATISTICA                        SECTION.
042700*-----------------------------------------------------------------
042800
042900     DISPLAY " >>>>>>>> ESTATISTICA PROGUSU <<<<<<<<< ".
042920     DISPLAY "DATA DE EXECUCAO DO LOTE.......:" WRK-DATA-EXEC-DIA
042940         "/" WRK-DATA-EXEC-MES "/" WRK-DATA-EXEC-ANO.
043000     DISPLAY "TOTAL DE TRANSACOES LIDAS......:" ACU-LIDOS-TRANS.
043100     DISPLAY "TOTAL DE CADASTROS ACEITOS.....:"
043200         ACU-CADASTROS-ACEITOS.
043300     DISPLAY "TOTAL DE LOGINS ACEITOS........:"
043400         ACU-LOGINS-ACEITOS.
043500     DISPLAY "TOTAL DE TRANSACOES REJEITADAS.:" ACU-REJEITADOS.
043600
043700 0600-ESTATISTICA-FIM.                   EXIT.
043800*-----------------------------------------------------------------
043900 9999-TRATA-ERRO                         SECTION.
044000*-----------------------------------------------------------------
044100
044200     DISPLAY "===== ERRO NO PROGRAMA PROGUSU =====".
044300     DISPLAY "MENSAGEM....:" WRK-DESCRICAO-ERRO.
044400     DISPLAY "FILE STATUS.:" WRK-STATUS-ERRO.
044500     DISPLAY "AREA / SECAO:" WRK-AREA-ERRO.
044600     GOBACK.
044700
044800 9999-TRATA-ERRO-FIM.                    EXIT.
