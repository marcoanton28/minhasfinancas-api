000100      IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             PROGLAN.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           02/10/1988.
000700 DATE-COMPILED.                          02/10/1988.
000800 SECURITY.                               CONFIDENCIAL - USO
000900                                         INTERNO FOURSYS.
001000*=================================================================
001100*    EMPRESA... :  FOURSYS                                      *
001200*=================================================================
001300*    PROGRAMA....: PROGLAN                                      *
001400*    PROGRAMADOR.: MATHEUS H. MEDEIROS                          *
001500*    ANALISTA....: IVAN SANCHES                                 *
001600*    CONSULTORIA.: FOURSYS                                      *
001700*    DATA....... : 02/10/1988                                   *
001800*-----------------------------------------------------------------
001900*    OBJETIVO.... : LOTE NOTURNO DE MANUTENCAO DOS LANCAMENTOS   *
002000*                   (RECEITA/DESPESA) DO CONTROLE FINANCEIRO POR *
002100*                   USUARIO. LE AS TRANSACOES DE INCLUSAO,       *
002200*                   ALTERACAO, EXCLUSAO, MUDANCA DE STATUS E     *
002300*                   CONSULTA E CONFERE CONTRA O MESTRE DE        *
002400*                   LANCAMENTOS, CARREGADO EM TABELA NO INICIO   *
002500*                   DO PROCESSAMENTO.                            *
002600*                                                                *
002700*    OBSERVACOES. : O MESTRE DE LANCAMENTOS E SEQUENCIAL - NAO HA*
002800*                   VSAM NESTE LOTE. A ATUALIZACAO E FEITA POR   *
002900*                   GERACAO DE MESTRE NOVO (ENTRADA + SAIDA).    *
003000*=================================================================
003100*    ARQUIVOS.... : I/O         BOOK'S                          *
003200*     LANCAMENTO-MASTER-ENT I       #BOOKLAN                    *
003300*     LANCAMENTO-TRANS      I       #BOOKLANT                   *
003400*     LANCAMENTO-MASTER-SAI O       (VER 0000-PRINCIPAL)        *
003500*     LANCAMENTO-SELECIONAD O       (VER 0000-PRINCIPAL)        *
003600*     LANCAMENTO-REJEITOS   O       #BOOKLANT                   *
003700*=================================================================
003800*    MODULOS..... : NENHUM                                      *
003900*=================================================================
004000*                          ALTERACOES                            *
004100*-----------------------------------------------------------------
004200*    ALT1 -    PROGRAMADOR: MATHEUS H. MEDEIROS
004300*             ANALISTA   : IVAN SANCHES
004400*             DATA.......: 02/10/1988
004500*             OBJETIVO...: CRIACAO DO PROGRAMA - CHAMADO 88-0159.
004600*    ALT2 -    PROGRAMADOR: I.SANCHES
004700*             DATA.......: 21/06/1991
004800*             OBJETIVO...: INCLUIDA A TRANSACAO DE MUDANCA DE
004900*                          STATUS (TIPO 'S'). CHAMADO 91-0077.
005000*    ALT3 -    PROGRAMADOR: M.H.MEDEIROS
005100*             DATA.......: 08/03/1993
005200*             OBJETIVO...: CORRIGIDA ORDEM DAS CRITICAS DA REGRA
005300*                          DE VALIDACAO - MES ANTES DO ANO.
005400*                          CHAMADO 93-0064.
005500*    ALT4 -    PROGRAMADOR: R.ALMEIDA
005600*             DATA.......: 19/07/1996
005700*             OBJETIVO...: INCLUIDA A TRANSACAO DE CONSULTA (TIPO
005800*                          'Q') COM GRAVACAO DO SELECIONADO NO
005900*                          ARQUIVO DE SAIDA. CHAMADO 96-0188.
006000*    ALT5 -    PROGRAMADOR: I.SANCHES
006100*             DATA.......: 30/11/1998
006200*             OBJETIVO...: VIRADA DO ANO 2000 - REVISADOS CAMPOS
006300*                          DE DATA DO PROGRAMA. CHAMADO 98-0411.
006400*    ALT6 -    PROGRAMADOR: I.SANCHES
006500*             DATA.......: 04/02/1999
006600*             OBJETIVO...: SUBSTITUIDO #BOOKERRO PELO BOOK PADRAO
006700*                          #BOOKERR (AJUSTE GERAL DA VIRADA DO ANO
006800*                          2000). CHAMADO 99-0232.
006900*    ALT7 -    PROGRAMADOR: J.CARDOSO
007000*             DATA.......: 17/08/2003
007100*             OBJETIVO...: INCLUIDO O ARQUIVO LANCAMENTO-SELECION
007200*                          ADOS PARA A TRANSACAO DE CONSULTA.
007300*                          CHAMADO 03-0513.
007310*    ALT8 -    PROGRAMADOR: L.FONSECA
007320*             DATA.......: 22/04/2004
007330*             OBJETIVO...: PASSADOS OS CAMPOS DE STATUS DE ARQUIVO
007340*                          E OS INDICADORES SEM GRUPO PARA NIVEL
007350*                          77, CONFORME PADRAO FOURSYS DE AREA DE
007360*                          TRABALHO. CHAMADO 04-0078.
007370*    ALT9 -    PROGRAMADOR: L.FONSECA
007372*             DATA.......: 06/05/2004
007374*             OBJETIVO...: AMPLIADO REJ-LAN-MOTIVO DE 30 P/ 50 POS
007376*                          - MENSAGENS DA REGRA VALIDAR E DE ID
007378*                          NAO-ENCONTRADO ESTAVAM SENDO CORTADAS
007380*                          NO REJEITO. CHAMADO 04-0082.
007382*    ALT10 -   PROGRAMADOR: L.FONSECA
007384*             DATA.......: 11/05/2004
007386*             OBJETIVO...: COMPLETADOS OS 88-NIVEIS DE STATUS NA
007388*                          TABELA MESTRE (EFETIVADO/CANCELADO),
007390*                          QUE SO TINHA PENDENTE - DOMINIO FICAVA
007391*                          DIVERGENTE DO #BOOKLAN. CHAMADO
007392*                          04-0084.
007400*=================================================================
007500 ENVIRONMENT                             DIVISION.
007600*=================================================================
007700 CONFIGURATION                           SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*-----------------------------------------------------------------
008100 INPUT-OUTPUT                            SECTION.
008200 FILE-CONTROL.
008300     SELECT LANCAMENTO-MASTER-ENT ASSIGN TO LANMSENT
008400         FILE STATUS IS FS-LANCAMENTO-MASTER-ENT.
008500     SELECT LANCAMENTO-TRANS      ASSIGN TO LANTRANS
008600         FILE STATUS IS FS-LANCAMENTO-TRANS.
008700     SELECT LANCAMENTO-MASTER-SAI ASSIGN TO LANMSSAI
008800         FILE STATUS IS FS-LANCAMENTO-MASTER-SAI.
008900     SELECT LANCAMENTO-SELECIONADOS ASSIGN TO LANSELEC
009000         FILE STATUS IS FS-LANCAMENTO-SELECIONADOS.
009100     SELECT LANCAMENTO-REJEITOS   ASSIGN TO LANREJEI
009200         FILE STATUS IS FS-LANCAMENTO-REJEITOS.
009300*=================================================================
009400 DATA                                    DIVISION.
009500*=================================================================
009600 FILE                                    SECTION.
009700*-----------------------------------------------------------------
009800*     INPUT  -  MESTRE DE LANCAMENTOS (GERACAO ANTERIOR)
009900*                               LRECL = 162
010000*-----------------------------------------------------------------
010100 FD  LANCAMENTO-MASTER-ENT.
010200 COPY "#BOOKLAN".
010300*-----------------------------------------------------------------
010400*     INPUT  -  TRANSACOES DE MANUTENCAO DE LANCAMENTOS
010500*                               LRECL = 162
010600*-----------------------------------------------------------------
010700 FD  LANCAMENTO-TRANS.
010800 01  REG-LANCAMENTO-TRANS-FD          PIC X(162).
010900*-----------------------------------------------------------------
011000*     OUTPUT -  MESTRE DE LANCAMENTOS (GERACAO NOVA)
011100*                               LRECL = 162
011200*-----------------------------------------------------------------
011300 FD  LANCAMENTO-MASTER-SAI.
011400 01  REG-LANCAMENTO-MASTER-SAI.
011500     05 MSL-ID                      PIC 9(009).
011600     05 MSL-DESCRICAO               PIC X(100).
011700     05 MSL-MES                    PIC 9(002).
011800     05 MSL-ANO                    PIC 9(004).
011900     05 MSL-VALOR                  PIC S9(11)V99 COMP-3.
012000     05 MSL-TIPO                   PIC X(008).
012100     05 MSL-STATUS                 PIC X(010).
012200     05 MSL-USUARIO-ID             PIC 9(009).
012300     05 MSL-DATA-CADASTRO          PIC 9(008).
012400     05 FILLER                     PIC X(005).
012500*-----------------------------------------------------------------
012600*     OUTPUT -  LANCAMENTOS SELECIONADOS PELA TRANSACAO DE CONSUL
012700*               TA (TIPO 'Q')           LRECL = 162
012800*-----------------------------------------------------------------
012900 FD  LANCAMENTO-SELECIONADOS.
013000 01  REG-LANCAMENTO-SELECIONADOS.
013100     05 SEL-ID                      PIC 9(009).
013200     05 SEL-DESCRICAO               PIC X(100).
013300     05 SEL-MES                    PIC 9(002).
013400     05 SEL-ANO                    PIC 9(004).
013500     05 SEL-VALOR                  PIC S9(11)V99 COMP-3.
013600     05 SEL-TIPO                   PIC X(008).
013700     05 SEL-STATUS                 PIC X(010).
013800     05 SEL-USUARIO-ID             PIC 9(009).
013900     05 SEL-DATA-CADASTRO          PIC 9(008).
014000     05 FILLER                     PIC X(005).
014100*-----------------------------------------------------------------
014200*     OUTPUT -  TRANSACOES REJEITADAS + MOTIVO
014300*                               LRECL = 212
014400*-----------------------------------------------------------------
014500 FD  LANCAMENTO-REJEITOS.
014600 01  REG-LANCAMENTO-REJEITOS.
014700     05 REJ-LAN-TRANS               PIC X(162).
014800     05 REJ-LAN-MOTIVO              PIC X(050).
014900*=================================================================
015000 WORKING-STORAGE                         SECTION.
015100*-----------------------------------------------------------------
015200 01  FILLER                      PIC X(050)          VALUE
015300     "========== VARIAVEIS DE STATUS ==========".
015400*-----------------------------------------------------------------
015500 77  FS-LANCAMENTO-MASTER-ENT    PIC X(002)          VALUE ZEROS.
015600 77  FS-LANCAMENTO-TRANS         PIC X(002)          VALUE ZEROS.
015700 77  FS-LANCAMENTO-MASTER-SAI    PIC X(002)          VALUE ZEROS.
015800 77  FS-LANCAMENTO-SELECIONADOS  PIC X(002)          VALUE ZEROS.
015900 77  FS-LANCAMENTO-REJEITOS      PIC X(002)          VALUE ZEROS.
016000*-----------------------------------------------------------------
016100 01  FILLER                      PIC X(050)          VALUE
016200     "========== TABELA MESTRE DE LANCAMENTOS ==========".
016300*-----------------------------------------------------------------
016400 01  TAB-LANCAMENTO-CONTROLE.
016500     05 TAB-LANCAMENTO-QTDE      PIC 9(007)    COMP  VALUE ZEROS.
016600 01  TAB-LANCAMENTO.
016700     05 TAB-LAN-OCR OCCURS 9999 TIMES
016800                        INDEXED BY TAB-LAN-IDX.
016900        10 TAB-LAN-ID            PIC 9(009)          VALUE ZEROS.
017000        10 TAB-LAN-ID-ALFA REDEFINES TAB-LAN-ID
017100                                  PIC X(009).
017200        10 TAB-LAN-DESCRICAO     PIC X(100)          VALUE SPACES.
017300        10 TAB-LAN-MES           PIC 9(002)          VALUE ZEROS.
017400        10 TAB-LAN-ANO           PIC 9(004)          VALUE ZEROS.
017500        10 TAB-LAN-VALOR         PIC S9(11)V99 COMP-3
017600                                                      VALUE ZEROS.
017700        10 TAB-LAN-TIPO          PIC X(008)          VALUE SPACES.
017800            88 TAB-LAN-E-RECEITA                 VALUE "RECEITA".
017900            88 TAB-LAN-E-DESPESA                 VALUE "DESPESA".
018000        10 TAB-LAN-STATUS        PIC X(010)          VALUE SPACES.
018100            88 TAB-LAN-E-PENDENTE              VALUE "PENDENTE".
018110            88 TAB-LAN-E-EFETIVADO            VALUE "EFETIVADO".
018120            88 TAB-LAN-E-CANCELADO            VALUE "CANCELADO".
018200        10 TAB-LAN-STATUS-R REDEFINES TAB-LAN-STATUS
018300                                  PIC X(005) OCCURS 2 TIMES.
018400        10 TAB-LAN-USUARIO-ID    PIC 9(009)          VALUE ZEROS.
018500        10 TAB-LAN-DATA-CADASTRO PIC 9(008)          VALUE ZEROS.
018600*-----------------------------------------------------------------
018700 01  FILLER                      PIC X(050)          VALUE
018800     "========== VARIAVEIS ACUMULADORAS ==========".
018900*-----------------------------------------------------------------
019000 01  ACU-LIDOS-TRANS             PIC 9(007)    COMP-3 VALUE ZEROS.
019100 01  ACU-INSERIDOS               PIC 9(007)    COMP-3 VALUE ZEROS.
019200 01  ACU-ALTERADOS               PIC 9(007)    COMP-3 VALUE ZEROS.
019300 01  ACU-EXCLUIDOS               PIC 9(007)    COMP-3 VALUE ZEROS.
019400 01  ACU-REJEITADOS              PIC 9(007)    COMP-3 VALUE ZEROS.
019500 01  ACU-SELECIONADOS            PIC 9(007)    COMP-3 VALUE ZEROS.
019600*-----------------------------------------------------------------
019700 01  FILLER                      PIC X(050)          VALUE
019800     "========== VARIAVEIS DE APOIO ==========".
019900*-----------------------------------------------------------------
020000 77  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
020100 77  WRK-ACHOU                   PIC X(001)          VALUE SPACES.
020200 77  WRK-FATAL                   PIC X(001)          VALUE SPACES.
020300 77  WRK-BATE-FILTRO             PIC X(001)          VALUE SPACES.
020400 01  WRK-PROXIMO-ID              PIC 9(009) COMP-3    VALUE ZEROS.
020420 01  WRK-DATA-SISTEMA            PIC 9(006)          VALUE ZEROS.
020440 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
020450     05 WRK-DATA-SIS-AA          PIC 9(002).
020460     05 WRK-DATA-SIS-MM          PIC 9(002).
020470     05 WRK-DATA-SIS-DD          PIC 9(002).
020480 01  WRK-DATA-SIS-SECULO         PIC 9(002)          VALUE ZEROS.
020500 01  WRK-DATA-EXECUCAO           PIC 9(008)          VALUE ZEROS.
020600 01  WRK-DATA-EXECUCAO-R REDEFINES WRK-DATA-EXECUCAO.
020700     05 WRK-DATA-EXEC-ANO        PIC 9(004).
020800     05 WRK-DATA-EXEC-MES        PIC 9(002).
020900     05 WRK-DATA-EXEC-DIA        PIC 9(002).
021000*-----------------------------------------------------------------
021100 01  FILLER                      PIC X(050)          VALUE
021200     "========== BOOK'S ==========".
021300*-----------------------------------------------------------------
021400 COPY "#BOOKLANT"
021500     REPLACING REG-LANCAMENTO-TRANS BY REG-LANCAMENTO-TRANS-WRK.
021600 COPY "#BOOKERR".
021700*=================================================================
021800 PROCEDURE                               DIVISION.
021900*=================================================================
022000 0000-PRINCIPAL                          SECTION.
022100*-----------------------------------------------------------------

022300     PERFORM 0100-INICIAR.
022400     PERFORM 0200-PROCESSAR UNTIL FS-LANCAMENTO-TRANS
022500         NOT EQUAL '00'.
022600     PERFORM 0300-FINALIZAR.
022700     GOBACK.

022900 0000-PRINCIPAL-FIM.                     EXIT.
023000*-----------------------------------------------------------------
023100 0100-INICIAR                            SECTION.
023200*-----------------------------------------------------------------

023400     OPEN INPUT  LANCAMENTO-MASTER-ENT
023500               LANCAMENTO-TRANS
023600          OUTPUT LANCAMENTO-MASTER-SAI
023700               LANCAMENTO-SELECIONADOS
023800               LANCAMENTO-REJEITOS.
023820     PERFORM 0102-DATA-SISTEMA.
023900     PERFORM 0105-CARREGA-MASTER.
024000     PERFORM 0110-LEITURA-TRANS.

024210 0100-INICIAR-FIM.                       EXIT.
024220*-----------------------------------------------------------------
024230 0102-DATA-SISTEMA                       SECTION.
024240*-----------------------------------------------------------------
024250*    MONTA A DATA DE EXECUCAO COM 4 POSICOES DE ANO - JANELA
024260*    DO SECULO AJUSTADA NA VIRADA DO ANO 2000 (VER ALT5).
024270*-----------------------------------------------------------------
024280
024290     ACCEPT WRK-DATA-SISTEMA      FROM DATE.
024300     IF WRK-DATA-SIS-AA            LESS 50
024310         MOVE 20                  TO WRK-DATA-SIS-SECULO
024320     ELSE
024330         MOVE 19                  TO WRK-DATA-SIS-SECULO
024340     END-IF.
024350     COMPUTE WRK-DATA-EXEC-ANO =
024360         (WRK-DATA-SIS-SECULO * 100) + WRK-DATA-SIS-AA.
024370     MOVE WRK-DATA-SIS-MM         TO WRK-DATA-EXEC-MES.
024380     MOVE WRK-DATA-SIS-DD         TO WRK-DATA-EXEC-DIA.
024390
024400 0102-DATA-SISTEMA-FIM.                  EXIT.
024410*-----------------------------------------------------------------
024420 0105-CARREGA-MASTER                     SECTION.
024500*-----------------------------------------------------------------
024600*    CARREGA O MESTRE INTEIRO EM TABELA - NAO HA INDEXACAO
024700*    VSAM NESTE LOTE, A PROCURA E SEQUENCIAL NA TABELA.
024800*-----------------------------------------------------------------

025000     IF FS-LANCAMENTO-MASTER-ENT       NOT EQUAL '00'
025100         MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
025200         MOVE FS-LANCAMENTO-MASTER-ENT TO WRK-STATUS-ERRO
025300         MOVE '0105-MASTER-ENT'       TO WRK-AREA-ERRO
025400         PERFORM 9999-TRATA-ERRO
025500     END-IF.

025700 0106-LEITURA-MASTER.

025900     ADD 1 TO TAB-LANCAMENTO-QTDE.
026000     SET TAB-LAN-IDX TO TAB-LANCAMENTO-QTDE.
026100     READ LANCAMENTO-MASTER-ENT
026200         INTO TAB-LAN-OCR (TAB-LAN-IDX).
026300     IF FS-LANCAMENTO-MASTER-ENT       EQUAL '00'
026400         GO TO 0106-LEITURA-MASTER
026500     END-IF.
026600     SUBTRACT 1 FROM TAB-LANCAMENTO-QTDE.
026700     IF FS-LANCAMENTO-MASTER-ENT       NOT EQUAL '10'
026800         MOVE WRK-ERRO-LEITURA        TO WRK-DESCRICAO-ERRO
026900         MOVE FS-LANCAMENTO-MASTER-ENT TO WRK-STATUS-ERRO
027000         MOVE '0106-MASTER-ENT'        TO WRK-AREA-ERRO
027100         PERFORM 9999-TRATA-ERRO
027200     END-IF.
027300     IF TAB-LANCAMENTO-QTDE             GREATER ZERO
027400         MOVE TAB-LAN-ID (TAB-LANCAMENTO-QTDE) TO WRK-PROXIMO-ID
027500     END-IF.

027700 0105-CARREGA-MASTER-FIM.                EXIT.
027800*-----------------------------------------------------------------
027900 0110-LEITURA-TRANS                      SECTION.
028000*-----------------------------------------------------------------

028200     READ LANCAMENTO-TRANS INTO REG-LANCAMENTO-TRANS-WRK.
028300     IF FS-LANCAMENTO-TRANS            EQUAL '00'
028400      OR FS-LANCAMENTO-TRANS            EQUAL '10'
028500         CONTINUE
028600     ELSE
028700         MOVE WRK-ERRO-LEITURA        TO WRK-DESCRICAO-ERRO
028800         MOVE FS-LANCAMENTO-TRANS      TO WRK-STATUS-ERRO
028900         MOVE '0110-LEITURA-TRANS'     TO WRK-AREA-ERRO
029000         PERFORM 9999-TRATA-ERRO
029100     END-IF.

029300 0110-LEITURA-TRANS-FIM.                 EXIT.
029400*-----------------------------------------------------------------
029500 0200-PROCESSAR                          SECTION.
029600*-----------------------------------------------------------------

029800     ADD 1 TO ACU-LIDOS-TRANS.
029900     EVALUATE TRUE
030000         WHEN LAT-E-INCLUSAO
030100             PERFORM 0220-INCLUIR
030200         WHEN LAT-E-ALTERACAO
030300             PERFORM 0230-ALTERAR
030400         WHEN LAT-E-EXCLUSAO
030500             PERFORM 0240-EXCLUIR
030600         WHEN LAT-E-MUDA-STATUS
030700             PERFORM 0250-ALTERA-STATUS
030800         WHEN LAT-E-CONSULTA
030900             PERFORM 0260-CONSULTAR
031000         WHEN OTHER
031100             MOVE "CODIGO DE ACAO DE TRANSACAO DESCONHECIDO"
031200                 TO REJ-LAN-MOTIVO
031300             PERFORM 0290-REJEITA
031400     END-EVALUATE.
031500     PERFORM 0110-LEITURA-TRANS.

031700 0200-PROCESSAR-FIM.                     EXIT.
031800*-----------------------------------------------------------------
031900 0220-INCLUIR                            SECTION.
032000*-----------------------------------------------------------------
032100*    REGRA SALVAR DO SERVICO DE LANCAMENTOS.
032200*-----------------------------------------------------------------

032400     PERFORM 0500-VALIDAR.
032500     IF WRK-PASSOU                    EQUAL "S"
032600         ADD 1 TO TAB-LANCAMENTO-QTDE
032700         SET TAB-LAN-IDX             TO TAB-LANCAMENTO-QTDE
032800         ADD 1 TO WRK-PROXIMO-ID
032900         MOVE WRK-PROXIMO-ID   TO TAB-LAN-ID      (TAB-LAN-IDX)
033000         MOVE LAT-DESCRICAO    TO TAB-LAN-DESCRICAO (TAB-LAN-IDX)
033100         MOVE LAT-MES          TO TAB-LAN-MES      (TAB-LAN-IDX)
033200         MOVE LAT-ANO          TO TAB-LAN-ANO      (TAB-LAN-IDX)
033300         MOVE LAT-VALOR        TO TAB-LAN-VALOR    (TAB-LAN-IDX)
033400         MOVE LAT-TIPO         TO TAB-LAN-TIPO     (TAB-LAN-IDX)
033500         MOVE "PENDENTE"       TO TAB-LAN-STATUS   (TAB-LAN-IDX)
033600         MOVE LAT-USUARIO-ID   TO TAB-LAN-USUARIO-ID (TAB-LAN-IDX)
033700         MOVE WRK-DATA-EXECUCAO
033800                         TO TAB-LAN-DATA-CADASTRO (TAB-LAN-IDX)
033900         ADD 1 TO ACU-INSERIDOS
034000     ELSE
034100         PERFORM 0290-REJEITA
034200     END-IF.

034400 0220-INCLUIR-FIM.                       EXIT.
034500*-----------------------------------------------------------------
034600 0230-ALTERAR                            SECTION.
034700*-----------------------------------------------------------------
034800*    REGRA ATUALIZAR DO SERVICO DE LANCAMENTOS.
034900*-----------------------------------------------------------------

035100     MOVE "N"                         TO WRK-FATAL.
035200     IF LAT-ID                        EQUAL ZEROS
035300         MOVE "S"                     TO WRK-FATAL
035400     END-IF.
035500     IF WRK-FATAL                     EQUAL "S"
035600         MOVE "REGISTRO SEM ID - ERRO FATAL, IGNORADO."
035700             TO REJ-LAN-MOTIVO
035800         PERFORM 0290-REJEITA
035900     ELSE
036000         PERFORM 0410-PROCURA-ID
036100         IF WRK-ACHOU                 EQUAL "N"
036200             MOVE "LANCAMENTO NAO ENCONTRADO PARA O ID INFORMADO."
036300                 TO REJ-LAN-MOTIVO
036400             PERFORM 0290-REJEITA
036500         ELSE
036600             PERFORM 0500-VALIDAR
036700             IF WRK-PASSOU             EQUAL "S"
036800                 MOVE LAT-DESCRICAO
036900                    TO TAB-LAN-DESCRICAO (TAB-LAN-IDX)
037000                 MOVE LAT-MES   TO TAB-LAN-MES       (TAB-LAN-IDX)
037100                 MOVE LAT-ANO   TO TAB-LAN-ANO       (TAB-LAN-IDX)
037200                 MOVE LAT-VALOR TO TAB-LAN-VALOR     (TAB-LAN-IDX)
037300                 MOVE LAT-TIPO  TO TAB-LAN-TIPO      (TAB-LAN-IDX)
037400                 MOVE LAT-STATUS
037500                    TO TAB-LAN-STATUS (TAB-LAN-IDX)
037600                 MOVE LAT-USUARIO-ID
037700                              TO TAB-LAN-USUARIO-ID (TAB-LAN-IDX)
037800                 ADD 1 TO ACU-ALTERADOS
037900             ELSE
038000                 PERFORM 0290-REJEITA
038100             END-IF
038200         END-IF
038300     END-IF.

038500 0230-ALTERAR-FIM.                       EXIT.
038600*-----------------------------------------------------------------
038700 0240-EXCLUIR                            SECTION.
038800*-----------------------------------------------------------------
038900*    REGRA DELETAR DO SERVICO DE LANCAMENTOS.
039000*-----------------------------------------------------------------

039200     MOVE "N"                         TO WRK-FATAL.
039300     IF LAT-ID                        EQUAL ZEROS
039400         MOVE "S"                     TO WRK-FATAL
039500     END-IF.
039600     IF WRK-FATAL                     EQUAL "S"
039700         MOVE "REGISTRO SEM ID - ERRO FATAL, IGNORADO."
039800             TO REJ-LAN-MOTIVO
039900         PERFORM 0290-REJEITA
040000     ELSE
040100         PERFORM 0410-PROCURA-ID
040200         IF WRK-ACHOU                 EQUAL "N"
040300             MOVE "LANCAMENTO NAO ENCONTRADO PARA O ID INFORMADO."
040400                 TO REJ-LAN-MOTIVO
040500             PERFORM 0290-REJEITA
040600         ELSE
040700             PERFORM 0420-APAGA-DA-TABELA
040800             ADD 1 TO ACU-EXCLUIDOS
040900         END-IF
041000     END-IF.

041200 0240-EXCLUIR-FIM.                       EXIT.
041300*-----------------------------------------------------------------
041400 0250-ALTERA-STATUS                      SECTION.
041500*-----------------------------------------------------------------
041600*    REGRA ATUALIZAR-STATUS DO SERVICO DE LANCAMENTOS - REGRAVA O
041700*    STATUS DA TRANSACAO E REEXECUTA O FLUXO COMPLETO DE ALTERAR.
041800*-----------------------------------------------------------------

042000     PERFORM 0230-ALTERAR.

042200 0250-ALTERA-STATUS-FIM.                 EXIT.
042300*-----------------------------------------------------------------
042400 0260-CONSULTAR                          SECTION.
042500*-----------------------------------------------------------------
042600*    REGRA BUSCAR DO SERVICO DE LANCAMENTOS - FILTRO POR EXEMPLO.
042700*-----------------------------------------------------------------

042900     SET TAB-LAN-IDX                   TO 1.
043000     PERFORM 0510-CONFERE-FILTRO
043100         UNTIL TAB-LAN-IDX   GREATER TAB-LANCAMENTO-QTDE.

043300 0260-CONSULTAR-FIM.                     EXIT.
043400*-----------------------------------------------------------------
043500 0290-REJEITA                            SECTION.
043600*-----------------------------------------------------------------

043800     MOVE REG-LANCAMENTO-TRANS-WRK     TO REJ-LAN-TRANS.
043900     WRITE REG-LANCAMENTO-REJEITOS.
044000     IF FS-LANCAMENTO-REJEITOS         NOT EQUAL '00'
044100         MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
044200         MOVE FS-LANCAMENTO-REJEITOS    TO WRK-STATUS-ERRO
044300         MOVE '0290-REJEITA'            TO WRK-AREA-ERRO
044400         PERFORM 9999-TRATA-ERRO
044500     END-IF.
044600     ADD 1 TO ACU-REJEITADOS.

044800 0290-REJEITA-FIM.                       EXIT.
044900*-----------------------------------------------------------------
045000 0410-PROCURA-ID                         SECTION.
045100*-----------------------------------------------------------------

045300     MOVE "N"                          TO WRK-ACHOU.
045400     SET TAB-LAN-IDX                    TO 1.
045500     IF TAB-LANCAMENTO-QTDE             GREATER ZERO
045600         PERFORM 0415-COMPARA-ID
045700             UNTIL TAB-LAN-IDX  GREATER TAB-LANCAMENTO-QTDE
045800                OR WRK-ACHOU            EQUAL "S"
045900     END-IF.

046100 0410-PROCURA-ID-FIM.                    EXIT.
046200*-----------------------------------------------------------------
046300 0415-COMPARA-ID                         SECTION.
046400*-----------------------------------------------------------------

046600     IF TAB-LAN-ID (TAB-LAN-IDX)        EQUAL LAT-ID
046700         MOVE "S"                      TO WRK-ACHOU
046800     ELSE
046900         SET TAB-LAN-IDX UP BY 1
047000     END-IF.

047200 0415-COMPARA-ID-FIM.                    EXIT.
047300*-----------------------------------------------------------------
047400 0420-APAGA-DA-TABELA                    SECTION.
047500*-----------------------------------------------------------------
047600*    REMOVE O REGISTRO DA TABELA - FECHA O BURACO MOVENDO O
047700*    ULTIMO ELEMENTO PARA A POSICAO APAGADA, COMO NAO HA ORDEM A
047800*    PRESERVAR NO MESTRE (NAO HA CHAVE DE CLASSIFICACAO NO LOTE).
047900*-----------------------------------------------------------------

048100     MOVE TAB-LAN-OCR (TAB-LANCAMENTO-QTDE)
048200         TO TAB-LAN-OCR (TAB-LAN-IDX).
048300     SUBTRACT 1 FROM TAB-LANCAMENTO-QTDE.

048500 0420-APAGA-DA-TABELA-FIM.               EXIT.
048600*-----------------------------------------------------------------
048700 0500-VALIDAR                            SECTION.
048800*-----------------------------------------------------------------
048900*    REGRA VALIDAR DO SERVICO DE LANCAMENTOS - AS CRITICAS SAO
049000*    EXECUTADAS NESTA ORDEM EXATA E PARAM NA PRIMEIRA QUE FALHAR.
049100*-----------------------------------------------------------------

049300     MOVE "N"                          TO WRK-PASSOU.
049400     IF LAT-DESCRICAO                  EQUAL SPACES
049500         MOVE "INFORME UMA DESCRICAO VALIDA."
049600             TO REJ-LAN-MOTIVO
049700     ELSE
049800         IF LAT-MES                    LESS 1
049900          OR LAT-MES                    GREATER 12
050000             MOVE "INFORME UM MES VALIDO."
050100                 TO REJ-LAN-MOTIVO
050200         ELSE
050300             IF LAT-ANO                 LESS 1000
050400              OR LAT-ANO                 GREATER 9999
050500                 MOVE "INFORME UM ANO VALIDO."
050600                     TO REJ-LAN-MOTIVO
050700             ELSE
050800                 IF LAT-USUARIO-ID       EQUAL ZEROS
050900                     MOVE "INFORME UM USUARIO.."
051000                         TO REJ-LAN-MOTIVO
051100                 ELSE
051200                     IF LAT-VALOR         NOT GREATER ZERO
051300                         MOVE "INFORME UM VALOR VALIDO.."
051400                             TO REJ-LAN-MOTIVO
051500                     ELSE
051600                         IF LAT-TIPO      EQUAL SPACES
051700                             MOVE "INFORME UM TIPO DE LANCAMENTO."
051800                                 TO REJ-LAN-MOTIVO
051900                         ELSE
052000                             MOVE "S"     TO WRK-PASSOU
052100                         END-IF
052200                     END-IF
052300                 END-IF
052400             END-IF
052500         END-IF
052600     END-IF.

052800 0500-VALIDAR-FIM.                       EXIT.
052900*-----------------------------------------------------------------
053000 0510-CONFERE-FILTRO                     SECTION.
053100*-----------------------------------------------------------------
053200*    COMPARA O REGISTRO DA TABELA CONTRA O FILTRO DA TRANSACAO DE
053300*    CONSULTA - TODO CAMPO NAO-BRANCO/NAO-ZERO DO FILTRO PRECISA
053400*    BATER PARA O REGISTRO SER SELECIONADO.
053500*-----------------------------------------------------------------

053700     MOVE "S"                          TO WRK-BATE-FILTRO.
053800     IF LAT-DESCRICAO                  NOT EQUAL SPACES
053900      AND TAB-LAN-DESCRICAO (TAB-LAN-IDX) NOT EQUAL LAT-DESCRICAO
054000         MOVE "N"                      TO WRK-BATE-FILTRO
054100     END-IF.
054200     IF LAT-MES                        NOT EQUAL ZEROS
054300      AND TAB-LAN-MES (TAB-LAN-IDX)      NOT EQUAL LAT-MES
054400         MOVE "N"                      TO WRK-BATE-FILTRO
054500     END-IF.
054600     IF LAT-ANO                        NOT EQUAL ZEROS
054700      AND TAB-LAN-ANO (TAB-LAN-IDX)      NOT EQUAL LAT-ANO
054800         MOVE "N"                      TO WRK-BATE-FILTRO
054900     END-IF.
055000     IF LAT-TIPO                       NOT EQUAL SPACES
055100      AND TAB-LAN-TIPO (TAB-LAN-IDX)     NOT EQUAL LAT-TIPO
055200         MOVE "N"                      TO WRK-BATE-FILTRO
055300     END-IF.
055400     IF LAT-STATUS                     NOT EQUAL SPACES
055500      AND TAB-LAN-STATUS (TAB-LAN-IDX)   NOT EQUAL LAT-STATUS
055600         MOVE "N"                      TO WRK-BATE-FILTRO
055700     END-IF.
055800     IF LAT-USUARIO-ID                 NOT EQUAL ZEROS
055900      AND TAB-LAN-USUARIO-ID (TAB-LAN-IDX)
056000          NOT EQUAL LAT-USUARIO-ID
056100         MOVE "N"                      TO WRK-BATE-FILTRO
056200     END-IF.
056300     IF WRK-BATE-FILTRO                EQUAL "S"
056400         PERFORM 0520-GRAVA-SELECIONADO
056500     END-IF.
056600     SET TAB-LAN-IDX UP BY 1.

056800 0510-CONFERE-FILTRO-FIM.                EXIT.
056900*-----------------------------------------------------------------
057000 0520-GRAVA-SELECIONADO                  SECTION.
057100*-----------------------------------------------------------------

057300     MOVE TAB-LAN-ID        (TAB-LAN-IDX) TO SEL-ID.
057400     MOVE TAB-LAN-DESCRICAO (TAB-LAN-IDX) TO SEL-DESCRICAO.
057500     MOVE TAB-LAN-MES       (TAB-LAN-IDX) TO SEL-MES.
057600     MOVE TAB-LAN-ANO       (TAB-LAN-IDX) TO SEL-ANO.
057700     MOVE TAB-LAN-VALOR     (TAB-LAN-IDX) TO SEL-VALOR.
057800     MOVE TAB-LAN-TIPO      (TAB-LAN-IDX) TO SEL-TIPO.
057900     MOVE TAB-LAN-STATUS    (TAB-LAN-IDX) TO SEL-STATUS.
058000     MOVE TAB-LAN-USUARIO-ID (TAB-LAN-IDX) TO SEL-USUARIO-ID.
058100     MOVE TAB-LAN-DATA-CADASTRO (TAB-LAN-IDX)
058200         TO SEL-DATA-CADASTRO.
058300     WRITE REG-LANCAMENTO-SELECIONADOS.
058400     IF FS-LANCAMENTO-SELECIONADOS     NOT EQUAL '00'
058500         MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
058600         MOVE FS-LANCAMENTO-SELECIONADOS TO WRK-STATUS-ERRO
058700         MOVE '0520-GRAVA-SELEC'        TO WRK-AREA-ERRO
058800         PERFORM 9999-TRATA-ERRO
058900     END-IF.
059000     ADD 1 TO ACU-SELECIONADOS.

059200 0520-GRAVA-SELECIONADO-FIM.             EXIT.
059300*-----------------------------------------------------------------
059400 0300-FINALIZAR                          SECTION.
059500*-----------------------------------------------------------------

059700     SET TAB-LAN-IDX TO 1.
059800     PERFORM 0310-GRAVA-MASTER-NOVO
059900         UNTIL TAB-LAN-IDX GREATER TAB-LANCAMENTO-QTDE.
060000     PERFORM 0600-ESTATISTICA.
060100     CLOSE LANCAMENTO-MASTER-ENT
060200           LANCAMENTO-TRANS
060300           LANCAMENTO-MASTER-SAI
060400           LANCAMENTO-SELECIONADOS
060500           LANCAMENTO-REJEITOS.

060700 0300-FINALIZAR-FIM.                     EXIT.
060800*-----------------------------------------------------------------
060900 0310-GRAVA-MASTER-NOVO                  SECTION.
061000*-----------------------------------------------------------------
061100*    REESCREVE A TABELA INTEIRA NO MESTRE NOVO - GERACAO NOVA DE
061200*    MESTRE, COMO DE COSTUME NESTE LOTE.
061300*-----------------------------------------------------------------

061500     MOVE TAB-LAN-ID        (TAB-LAN-IDX) TO MSL-ID.
061600     MOVE TAB-LAN-DESCRICAO (TAB-LAN-IDX) TO MSL-DESCRICAO.
061700     MOVE TAB-LAN-MES       (TAB-LAN-IDX) TO MSL-MES.
061800     MOVE TAB-LAN-ANO       (TAB-LAN-IDX) TO MSL-ANO.
061900     MOVE TAB-LAN-VALOR     (TAB-LAN-IDX) TO MSL-VALOR.
062000     MOVE TAB-LAN-TIPO      (TAB-LAN-IDX) TO MSL-TIPO.
062100     MOVE TAB-LAN-STATUS    (TAB-LAN-IDX) TO MSL-STATUS.
062200     MOVE TAB-LAN-USUARIO-ID (TAB-LAN-IDX) TO MSL-USUARIO-ID.
062300     MOVE TAB-LAN-DATA-CADASTRO (TAB-LAN-IDX)
062400         TO MSL-DATA-CADASTRO.
062500     WRITE REG-LANCAMENTO-MASTER-SAI.
062600     IF FS-LANCAMENTO-MASTER-SAI       NOT EQUAL '00'
062700         MOVE WRK-NAO-GRAVOU           TO WRK-DESCRICAO-ERRO
062800         MOVE FS-LANCAMENTO-MASTER-SAI  TO WRK-STATUS-ERRO
062900         MOVE '0310-GRAVA-MASTER'       TO WRK-AREA-ERRO
063000         PERFORM 9999-TRATA-ERRO
063100     END-IF.
063200     SET TAB-LAN-IDX UP BY 1.

063400 0310-GRAVA-MASTER-NOVO-FIM.             EXIT.
063500*-----------------------------------------------------------------
063600 0600-ESTATISTICA                        SECTION.
063700*-----------------------------------------------------------------

063900     DISPLAY " >>>>>>>> ESTATISTICA PROGLAN <<<<<<<<< ".
064000     DISPLAY "TOTAL DE TRANSACOES LIDAS......:" ACU-LIDOS-TRANS.
064100     DISPLAY "TOTAL DE LANCAMENTOS INCLUIDOS.:" ACU-INSERIDOS.
064200     DISPLAY "TOTAL DE LANCAMENTOS ALTERADOS.:" ACU-ALTERADOS.
064300     DISPLAY "TOTAL DE LANCAMENTOS EXCLUIDOS.:" ACU-EXCLUIDOS.
064400     DISPLAY "TOTAL DE TRANSACOES REJEITADAS.:" ACU-REJEITADOS.
064500     DISPLAY "TOTAL DE REGISTROS SELECIONADOS:" ACU-SELECIONADOS.

064700 0600-ESTATISTICA-FIM.                   EXIT.
064800*-----------------------------------------------------------------
064900 9999-TRATA-ERRO                         SECTION.
065000*-----------------------------------------------------------------

065200     DISPLAY "===== ERRO NO PROGRAMA PROGLAN =====".
065300     DISPLAY "MENSAGEM....:" WRK-DESCRICAO-ERRO.
065400     DISPLAY "FILE STATUS.:" WRK-STATUS-ERRO.
065500     DISPLAY "AREA / SECAO:" WRK-AREA-ERRO.
065600     GOBACK.

065800 9999-TRATA-ERRO-FIM.                    EXIT.

